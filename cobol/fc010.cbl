000100 ****************************************************************
000110 *                                                               *
000120 *         Fiscal Code Job Stream - Temporary Code Build      *
000130 *           10 Random Digits Plus A Check Digit,             *
000140 *             Used Only Until A Real Code Is Issued          *
000150 *                                                               *
000160 ****************************************************************
000170 *
000180  identification          division.
000190 *========================================================
000200 *
000210       program-id.         fc010.
000220 *
000230       author.             V B Coen.
000240 *
000250       installation.       Applewood Computers.
000260 *
000270       date-written.       03/05/87.
000280 *
000290       date-compiled.
000300 *
000310       security.           Copyright (C) 1987-2026 & later,
000320                           Vincent Bryan Coen.  Distributed under
000330                           the GNU General Public License.  See
000340                           the file COPYING for details.
000350 *
000360***
000370*    Remarks.            Temporary 11-char Fiscal Code build -
000380*                        reads one Person record purely to
000390*                        carry it through the run tally, then
000400*                        manufactures 10 digits and a check
000410*                        digit that carry NO relation to the
000420*                        person at all - there is no lawful
000430*                        temporary-code algorithm, only an
000440*                        office convention that the number be
000450*                        unlikely to repeat and self-checking.
000460***
000470*    Version.            See Fc-Prog-Name in ws.
000480***
000490*    Called modules.     None.
000500***
000510*    Files used.         Fcperson.  Person input, line sequential.
000520*                        Fctmpot.   Temporary code output.
000530***
000540*    Error messages used.
000550*  System wide:          SY001, SY014.
000560***
000570* Changes:
000580* 03/05/87 vbc -        Written as a stand-alone check-digit
000590*                       utility for stock re-order numbers, no
000600*                       fiscal-code involvement at this point.
000610* 12/01/90 vbc -    .01 Recompiled under the site's new COBOL-85
000620*                       compiler - added END-IF scope terminators
000630*                       where nesting had gone three deep.
000640* 04/01/99 vbc -    .02 Y2K remediation - no century-sensitive
000650*                       date arithmetic anywhere in this utility,
000660*                       no change required.
000670* 17/08/03 vbc -        Ported to Open Cobol at customer's
000680*                       request, no logic change.
000690* 03/03/09 vbc -        Migration to Open Cobol v3.00.00.
000700* 09/02/26 fcw - 1.0.0  Reworked for the fiscal-code work - digit
000710*                       generator seeded off the time-of-day,
000720*                       no lawful generator exists to copy.
000730* 11/02/26 fcw - 1.0.1  Check digit doubling step corrected to
000740*                       carry the '10 becomes 1' quirk of the
000750*                       office spec literally, not rounded away.
000760* 20/02/26 vbc - 1.0.2  Reviewed at the Milan office's request,
000770*                       no change - quirk confirmed intentional.
000780* 10/08/26 fcw - 1.0.3  Audit finding TKT-4474 - header block had
000790*                       been drafted off a modern teacher job and
000800*                       never backdated to the rest of the suite,
000810*                       Date-Written read 2026.  Corrected above
000820*                       and Numeric-Digit class, declared in
000830*                       special-names but never once tested, put
000840*                       to use as a belt-and-braces check on the
000850*                       output digits before the write.
000860***
000870**************************************************************
000880* Copyright Notice.
000890* ****************
000900*
000910* This program is part of the Applewood Computers Accounting
000920* System and is copyright (c) Vincent B Coen, 1987-2026 and later.
000930*
000940* This program is free software; you can redistribute it and/or
000950* modify it under the terms of the GNU General Public License as
000960* published by the Free Software Foundation; version 3 and later
000970* as revised for personal usage only and that includes for use
000980* within a business but without repackaging or for resale in any
000990* way.
001000*
001010* ACAS is distributed in the hope that it will be useful, but
001020* WITHOUT ANY WARRANTY; without even the implied warranty of
001030* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001040* GNU General Public License for more details.
001050*
001060* You should have received a copy of the GNU General Public
001070* License along with ACAS; see the file COPYING.  If not, write
001080* to the Free Software Foundation, 59 Temple Place, Suite 330,
001090* Boston, MA 02111-1307 USA.
001100**************************************************************
001110 *
001120  environment              division.
001130 *========================================================
001140 *
001150  configuration            section.
001160  special-names.
001170      class "NUMERIC-DIGIT" is "0123456789"
001180      C01 is TOP-OF-FORM
001190      UPSI-0 on status  is FC-VALID-RUN-SW
001200             off status is FC-BAD-RUN-SW.
001210 *
001220  input-output              section.
001230  file-control.
001240      select   FC-Person-File assign to "FCPERSIN"
001250               organization line sequential
001260               file status  FC-Person-Status.
001270      select   FC-Temp-File   assign to "FCTMPOT"
001280               organization line sequential
001290               file status  FC-Temp-Status.
001300 *
001310  data                     division.
001320 *========================================================
001330 *
001340  file                     section.
001350 *
001360  fd  FC-Person-File.
001370  copy "wsfcpers.cob".
001380 *
001390  fd  FC-Temp-File.
001400  copy "wsfctemp.cob".
001410 *
001420  working-storage          section.
001430 *------------------------------------------------------
001440  77  FC-Prog-Name          pic x(15) value "FC010 (1.0.3)".
001450 *
001460  copy "wsfcmsgs.cob".
001470 *
001480* Seed value and its split view - carried across records so
001490* the sequence does not repeat the same 10 digits twice in
001500* one run even when records arrive within the same second.
001510  01  FC-Seed-Value          pic 9(9)  comp value zero.
001520  01  FC-Seed-Redef      redefines FC-Seed-Value.
001530      03  FC-Seed-High       pic 9(5).
001540      03  FC-Seed-Low        pic 9(4).
001550 *
001560* Time-of-day accept area, split so each half can feed the
001570* starting seed independently of the other.
001580  01  FC-Time-Now             pic 9(8).
001590  01  FC-Time-Now-Redef   redefines FC-Time-Now.
001600      03  FC-Time-HHMMSS      pic 9(6).
001610      03  FC-Time-CC          pic 9(2).
001620 *
001630  01  WS-Data.
001640      03  FC-Person-Status  pic xx.
001650      03  FC-Temp-Status    pic xx.
001660      03  FC-EOF-SW         pic x     value "N".
001670          88  FC-EOF                  value "Y".
001680      03  FC-Recs-In        pic 9(5)  comp value zero.
001690      03  FC-Recs-Out       pic 9(5)  comp value zero.
001700      03  FC-Sub            pic 99    comp value zero.
001710      03  FC-Digit-Value    pic 9     comp value zero.
001720      03  FC-Quotient       pic 9(9)  comp value zero.
001730      03  FC-Double-Value   pic 9(4)  comp value zero.
001740      03  FC-Odd-Sum        pic 9(4)  comp value zero.
001750      03  FC-Even-Sum       pic 9(4)  comp value zero.
001760      03  FC-Total-Value    pic 9(4)  comp value zero.
001770      03  FC-Last-Digit     pic 99    comp value zero.
001780      03  FC-Check-Result   pic 99    comp value zero.
001790      03  FC-Recs-In-Rep    pic zzzz9.
001800      03  FC-Recs-Out-Rep   pic zzzz9.
001810 *
001820  01  FC-Check-Value           pic 99.
001830  01  FC-Check-Value-Redef redefines FC-Check-Value.
001840      03  FC-Check-D1          pic 9.
001850      03  FC-Check-D2          pic 9.
001860 *
001870  procedure                division.
001880 *========================================================
001890 *
001900  aa000-Main               section.
001910 ***************************************
001920 *
001930      perform  aa005-Open-Files thru aa005-Exit.
001940      if       FC-Person-Status not = "00" or
001950               FC-Temp-Status not = "00"
001960               go to aa000-Term.
001970      accept   FC-Time-Now from time.
001980      move     FC-Time-HHMMSS to FC-Seed-High.
001990      move     FC-Time-CC     to FC-Seed-Low.
002000      move     zero to FC-Recs-In FC-Recs-Out.
002010      move     "N" to FC-EOF-SW.
002020      perform  aa010-Read-Person thru aa010-Exit
002030               until FC-EOF.
002040      perform  aa900-Close-Files thru aa900-Exit.
002050      move     FC-Recs-In  to FC-Recs-In-Rep.
002060      move     FC-Recs-Out to FC-Recs-Out-Rep.
002070      display  FC-Prog-Name " - Person records read - "
002080               FC-Recs-In-Rep.
002090      display  FC-Prog-Name " - Temp codes written  - "
002100               FC-Recs-Out-Rep.
002110      goback.
002120  aa000-Term.
002130      display  SY001.
002140      perform  aa900-Close-Files thru aa900-Exit.
002150      goback.
002160  aa000-Exit.
002170      exit     section.
002180 *
002190  aa005-Open-Files.
002200      open     input FC-Person-File.
002210      open     output FC-Temp-File.
002220  aa005-Exit.
002230      exit.
002240 *
002250  aa900-Close-Files.
002260      close    FC-Person-File.
002270      close    FC-Temp-File.
002280  aa900-Exit.
002290      exit.
002300 *
002310  aa010-Read-Person             section.
002320 ***************************************
002330*  Person data read for the run tally alone - the temporary
002340*  code below carries no trace of surname, name, birth date,
002350*  sex or place of birth, by office convention.
002360      read     FC-Person-File
002370               at end
002380               move "Y" to FC-EOF-SW
002390               go to aa010-Exit.
002400      add      1 to FC-Recs-In.
002410      perform  aa020-Generate-Random-Digits thru aa020-Exit.
002420      perform  aa030-Build-Control-Digit    thru aa030-Exit.
002430      perform  aa040-Write-Temp-Code        thru aa040-Exit.
002440  aa010-Exit.
002450      exit     section.
002460 *
002470  aa020-Generate-Random-Digits            section.
002480 ***************************************
002490*  09/02/26 fcw - simple linear generator, seeded off time
002500*  of day at start of run - each digit 0 thru 8, bound 9
002510*  excluded, per the office rule handed down for this work.
002520      move     1 to FC-Sub.
002530  aa020-Digit-Loop.
002540      if       FC-Sub > 10
002550               go to aa020-Exit.
002560      compute  FC-Seed-Value = FC-Seed-Value * 31 + 7.
002570      divide   FC-Seed-Value by 1000003 giving FC-Quotient
002580               remainder FC-Seed-Value.
002590      divide   FC-Seed-Value by 9 giving FC-Quotient
002600               remainder FC-Digit-Value.
002610      move     FC-Digit-Value to FC-TEMP-Random-Digit (FC-Sub).
002620      add      1 to FC-Sub.
002630      go       to aa020-Digit-Loop.
002640  aa020-Exit.
002650      exit     section.
002660 *
002670  aa030-Build-Control-Digit               section.
002680 ***************************************
002690*  Luhn-style check digit over the 10 digits above - even
002700*  0-based positions add straight in, odd positions double
002710*  first and fold a two-digit result back to one digit.
002720      move     zero to FC-Odd-Sum FC-Even-Sum.
002730      move     1    to FC-Sub.
002740  aa030-Sum-Loop.
002750      if       FC-Sub > 10
002760               go to aa030-Finish.
002770      divide   FC-Sub by 2 giving FC-Quotient
002780               remainder FC-Digit-Value.
002790      if       FC-Digit-Value = 1
002800               add  FC-TEMP-Random-Digit (FC-Sub) to FC-Odd-Sum
002810      else
002820               compute FC-Double-Value =
002830                       FC-TEMP-Random-Digit (FC-Sub) * 2
002840               if      FC-Double-Value > 10
002850                       move FC-Double-Value to FC-Check-Value
002860                       compute FC-Double-Value =
002870                               FC-Check-D1 + FC-Check-D2
002880               end-if
002890               add     FC-Double-Value to FC-Even-Sum
002900      end-if.
002910      add      1 to FC-Sub.
002920      go       to aa030-Sum-Loop.
002930  aa030-Finish.
002940      compute  FC-Total-Value = FC-Odd-Sum + FC-Even-Sum.
002950      divide   FC-Total-Value by 10 giving FC-Quotient
002960               remainder FC-Last-Digit.
002970      compute  FC-Check-Result = 10 - FC-Last-Digit.
002980*  10 - 0 gives 10, not zero - the office spec's own quirk,
002990*  taking the FIRST character of '10' gives back a '1', kept
003000*  literal here rather than corrected away.
003010      if       FC-Check-Result = 10
003020               move 1 to FC-TEMP-Control-Digit
003030      else
003040               move FC-Check-Result to FC-TEMP-Control-Digit
003050      end-if.
003060  aa030-Exit.
003070      exit     section.
003080 *
003090  aa040-Write-Temp-Code.
003100*  Belt and braces - the digits above are all built by
003110*  DIVIDE ... REMAINDER, which cannot itself hand back
003120*  anything but 0 thru 9, but a corrupted subscript would
003130*  give no other warning before landing on the output file.
003140      if       FC-Code-Whole-Record is not numeric-digit
003150               display SY001
003160               go to aa010-Exit.
003170      write    FC-Temp-Code-Record.
003180      if       FC-Temp-Status not = "00"
003190               display SY001
003200               go to aa010-Exit.
003210      add      1 to FC-Recs-Out.
003220  aa040-Exit.
003230      exit.
003240 *
