000100********************************************
000110*                                          *
000120*  Record Definition For Person            *
000130*           Input File                     *
000140*     Read once, no key - sequential       *
000150********************************************
000160*  File size 140 bytes.
000170*
000180* Surname/Name are free text, letters only
000190* examined - punctuation and spaces are
000200* carried through untouched by the readers
000210* downstream, this record does not fold case.
000220*
000230* 06/01/26 fcw - Created.
000240* 13/01/26 fcw - Widened Fc-Pers-Place-Code
000250*               from x(2) to x(4) to match
000260*               the standard code output
000270*               field it feeds - see aa080.
000280* 03/02/26 mtc - Y2K note: Fc-Pers-Birth-Year
000290*               is a full 4-digit CCYY field,
000300*               no 2-digit year stored here.
000310* 10/08/26 fcw - Widened again, x(4) to x(6),
000320*               after the audit finding below -
000330*               same width as the output field
000340*               meant aa080 could never see an
000350*               overlong code to reject it.
000360*
000370 01  FC-Person-Record.
000380     03  FC-PERS-Surname          pic x(60).
000390*    Consonants then vowels of the surname
000400*    only are examined by bb010 downstream.
000410     03  FC-PERS-Name             pic x(60).
000420*    Given name, examined the same way as
000430*    the surname above.
000440     03  FC-PERS-Birth-Date.
000450         05  FC-PERS-Birth-Year   pic 9(4).
000460         05  FC-PERS-Birth-Month  pic 99.
000470*        01 thru 12, table-checked by
000480*        aa060-Build-Month-Code.
000490         05  FC-PERS-Birth-Day    pic 99.
000500*        01 thru 31, no calendar check made
000510*        here - see BUSINESS RULES notes.
000520     03  FC-PERS-Sex              pic x.
000530*    'M' or 'F' - drives the day-of-birth
000540*    addend, F = +40, M = +0.
000550     03  FC-PERS-Place-Code       pic x(6).
000560*    Cadastral code, already looked up by
000570*    an earlier job - copied verbatim, staged
000580*    2 bytes wider than Fc-Code-Place-Code so
000590*    aa080 downstream can test for overflow.
000600     03  filler                   pic x(5).
000610*
