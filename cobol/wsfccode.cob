000100********************************************
000110*                                          *
000120*  Record Definition For Standard          *
000130*     Fiscal Code Output File              *
000140*     Fixed 16 characters, no key          *
000150********************************************
000160*  File size 16 bytes + 1 filler = 17.
000170*
000180* Written upper case throughout by fc000 -
000190* the Fast/current-law builder.  fc005, the
000200* legacy builder retained for old data, sets
000210* FC-CODE-Whole-Record lower case instead -
000220* case is a build-time choice, not a rule.
000230*
000240 01  FC-Std-Code-Record.
000250     03  FC-CODE-Surname-Code   pic x(3).
000260     03  FC-CODE-Name-Code      pic x(3).
000270     03  FC-CODE-Year-Code      pic x(2).
000280     03  FC-CODE-Month-Code     pic x.
000290     03  FC-CODE-Day-Code       pic x(2).
000300     03  FC-CODE-Place-Code     pic x(4).
000310     03  FC-CODE-Control-Char   pic x.
000320     03  filler                 pic x.
000330*
000340* 08/01/26 fcw - Created.
000350* 21/01/26 fcw - Renamed Chk-alike field
000360*               names to Fc-Code- prefix to
000370*               read alongside wsfcpers.cob.
000380* 04/02/26 mtc - Y2K note: no date field is
000390*               held on this record, only
000400*               a 2-digit year fragment that
000410*               already existed before Y2K -
000420*               nothing here needs remediation.
000430*
000440 01  FC-Std-Code-Whole-Record redefines
000450         FC-Std-Code-Record.
000460     03  FC-CODE-Whole-Record   pic x(16).
000470     03  filler                 pic x.
000480*
