000100********************************************
000110*                                          *
000120*  Record Definition For Temporary         *
000130*     Fiscal Code Output File              *
000140*     Fixed 11 characters, no key          *
000150********************************************
000160*  File size 11 bytes + 1 filler = 12.
000170*
000180* There is NO official generator for the
000190* temporary code - it is 10 random digits
000200* plus one control digit, entirely unrelated
000210* to the person's name/date/sex/place.  Do
000220* NOT be tempted to add real-looking rules
000230* here later, there aren't any - see fc010.
000240*
000250* 09/01/26 fcw - Created.
000260* 22/01/26 fcw - Split off Fc-Temp-Random-Digit
000270*               occurs table so fc010 can build
000280*               the control digit one char at a
000290*               time without a reference mod.
000300* 05/02/26 mtc - Y2K note: random digits are
000310*               not a date field, no century
000320*               issue possible on this record.
000330*
000340 01  FC-Temp-Code-Record.
000350     03  FC-TEMP-Random-Digits.
000360         05  FC-TEMP-Random-Digit pic 9
000370                                  occurs 10.
000380     03  FC-TEMP-Control-Digit  pic 9.
000390     03  filler                 pic x.
000400*
000410 01  FC-Temp-Code-Whole-Record redefines
000420         FC-Temp-Code-Record.
000430     03  FC-CODE-Whole-Record   pic x(11).
000440     03  filler                 pic x.
000450*
