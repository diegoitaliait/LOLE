000100 ****************************************************************
000110 *                                                               *
000120 *        Fiscal Code Job Stream - Temporary Code Validate    *
000130 *          Length, Check Digit And Place-Code Length         *
000140 *                                                               *
000150 ****************************************************************
000160 *
000170  identification          division.
000180 *========================================================
000190 *
000200       program-id.         fc025.
000210 *
000220       author.             V B Coen.
000230 *
000240       installation.       Applewood Computers.
000250 *
000260       date-written.       19/06/91.
000270 *
000280       date-compiled.
000290 *
000300       security.           Copyright (C) 1991-2026 & later,
000310                           Vincent Bryan Coen.  Distributed under
000320                           the GNU General Public License.  See
000330                           the file COPYING for details.
000340 *
000350***
000360*    Remarks.            Temporary 11-char Fiscal Code validate -
000370*                        checks overall length, recomputes the
000380*                        Luhn-style check digit and checks the
000390*                        length of the claimed place code (2
000400*                        chars, NOT the 4-char field used by the
000410*                        standard code - see fc020 for that).
000420*                        Birth date, name, sex and surname have
000430*                        no rule for a temporary code and always
000440*                        pass - carried here as explicit checks
000450*                        rather than left out, matching the
000460*                        office's own written procedure.
000470***
000480*    Version.            See Fc-Prog-Name in ws.
000490***
000500*    Called modules.     None.
000510***
000520*    Files used.         Fctmpin.   Temporary code claimed, in.
000530*                        Fcresout.  Pass/fail result, out.
000540***
000550*    Error messages used.
000560*  System wide:          SY001, SY014.
000570***
000580* Changes:
000590* 19/06/91 vbc -        Written as a generic register verify
000600*                       utility, recompute-and-compare shape
000610*                       only, no fiscal-code involvement yet.
000620* 08/03/95 vbc -    .01 Recompiled under the site's COBOL-85
000630*                       compiler - added END-IF scope
000640*                       terminators where nesting had gone
000650*                       three deep.
000660* 04/01/99 vbc -    .02 Y2K remediation - no century-sensitive
000670*                       date arithmetic anywhere in this
000680*                       utility, no change required.
000690* 17/08/03 vbc -        Ported to Open Cobol at customer's
000700*                       request, no logic change.
000710* 12/02/26 fcw - 1.0.0  Reworked for the fiscal-code work,
000720*                       modelled on fc020's recompute-and-
000730*                       compare shape.
000740* 20/02/26 vbc - 1.0.1  Reviewed at the Milan office's request -
000750*                       confirmed the four always-pass checks
000760*                       are to stay exactly as written, not
000770*                       tightened up.
000780* 10/08/26 fcw - 1.0.2  Audit finding TKT-4472 - aa050 was
000790*                       failing a 2-char field on spaces, a
000800*                       rule not in the office spec.  A PIC
000810*                       X(2) field is always 2 chars long, so
000820*                       the check is now a no-op like the
000830*                       other four, per the same 20/02/26 ruling.
000840* 10/08/26 fcw - 1.0.3  Audit finding TKT-4474 - header block had
000850*                       been drafted off a modern teacher job and
000860*                       never backdated to the rest of the suite,
000870*                       Date-Written read 2026.  Corrected above
000880*                       and Numeric-Digit class, declared in
000890*                       special-names but never once tested, put
000900*                       to use in aa030 - a claimed code carrying
000910*                       a non-digit now fails length as well as
000920*                       the existing all-spaces check.
000930***
000940**************************************************************
000950* Copyright Notice.
000960* ****************
000970*
000980* This program is part of the Applewood Computers Accounting
000990* System and is copyright (c) Vincent B Coen, 1991-2026 and later.
001000*
001010* This program is free software; you can redistribute it and/or
001020* modify it under the terms of the GNU General Public License as
001030* published by the Free Software Foundation; version 3 and later
001040* as revised for personal usage only and that includes for use
001050* within a business but without repackaging or for resale in any
001060* way.
001070*
001080* ACAS is distributed in the hope that it will be useful, but
001090* WITHOUT ANY WARRANTY; without even the implied warranty of
001100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001110* GNU General Public License for more details.
001120*
001130* You should have received a copy of the GNU General Public
001140* License along with ACAS; see the file COPYING.  If not, write
001150* to the Free Software Foundation, 59 Temple Place, Suite 330,
001160* Boston, MA 02111-1307 USA.
001170**************************************************************
001180 *
001190  environment              division.
001200 *========================================================
001210 *
001220  configuration            section.
001230  special-names.
001240      class "NUMERIC-DIGIT" is "0123456789"
001250      C01 is TOP-OF-FORM
001260      UPSI-0 on status  is FC-VALID-RUN-SW
001270             off status is FC-BAD-RUN-SW.
001280 *
001290  input-output              section.
001300  file-control.
001310      select   FC-Temp-In-File  assign to "FCTMPIN"
001320               organization line sequential
001330               file status  FC-Temp-In-Status.
001340      select   FC-Result-File   assign to "FCRESOT"
001350               organization line sequential
001360               file status  FC-Result-Status.
001370 *
001380  data                     division.
001390 *========================================================
001400 *
001410  file                     section.
001420 *
001430  fd  FC-Temp-In-File.
001440  01  FC-Temp-Claim-Record.
001450      03  FC-TCLM-Temp-Code.
001460          05  FC-TCLM-Random-Digit  pic 9  occurs 10.
001470          05  FC-TCLM-Control-Digit pic 9.
001480      03  FC-TCLM-Place-Code        pic x(2).
001490      03  filler                    pic x(7).
001500  01  FC-Temp-Claim-Whole redefines FC-Temp-Claim-Record.
001510      03  FC-TCLM-Whole-Code        pic x(11).
001520      03  filler                    pic x(2).
001530      03  filler                    pic x(7).
001540 *
001550  fd  FC-Result-File.
001560  01  FC-Result-Record.
001570      03  FC-RES-Code       pic x(11).
001580      03  filler            pic x     value space.
001590      03  FC-RES-Status     pic x(4).
001600      03  filler            pic x(16).
001610  01  FC-Result-Whole redefines FC-Result-Record.
001620      03  filler            pic x(16).
001630      03  filler            pic x(16).
001640 *
001650  working-storage          section.
001660 *------------------------------------------------------
001670  77  FC-Prog-Name          pic x(15) value "FC025 (1.0.3)".
001680 *
001690  copy "wsfcmsgs.cob".
001700 *
001710* Local value table for the Luhn-style recompute below -
001720* digits only, no letters, so the wsfctabs.cob alpha table
001730* used by the standard-code side of the job is not COPYd.
001740  01  WS-Data.
001750      03  FC-Temp-In-Status pic xx.
001760      03  FC-Result-Status  pic xx.
001770      03  FC-EOF-SW         pic x     value "N".
001780          88  FC-EOF                  value "Y".
001790      03  FC-Recs-In        pic 9(5)  comp value zero.
001800      03  FC-Recs-Pass      pic 9(5)  comp value zero.
001810      03  FC-Recs-Fail      pic 9(5)  comp value zero.
001820      03  FC-Sub            pic 99    comp value zero.
001830      03  FC-Quotient       pic 9(4)  comp value zero.
001840      03  FC-Digit-Value    pic 9     comp value zero.
001850      03  FC-Double-Value   pic 9(4)  comp value zero.
001860      03  FC-Odd-Sum        pic 9(4)  comp value zero.
001870      03  FC-Even-Sum       pic 9(4)  comp value zero.
001880      03  FC-Total-Value    pic 9(4)  comp value zero.
001890      03  FC-Last-Digit     pic 99    comp value zero.
001900      03  FC-Check-Result   pic 99    comp value zero.
001910      03  FC-Length-Ok-SW   pic x     value "Y".
001920          88  FC-Length-Ok            value "Y".
001930      03  FC-Digit-Ok-SW    pic x     value "Y".
001940          88  FC-Digit-Ok             value "Y".
001950      03  FC-Place-Ok-SW    pic x     value "Y".
001960          88  FC-Place-Ok             value "Y".
001970      03  FC-Recs-In-Rep    pic zzzz9.
001980      03  FC-Recs-Pass-Rep  pic zzzz9.
001990      03  FC-Recs-Fail-Rep  pic zzzz9.
002000 *
002010  01  FC-Recomputed-Digit      pic 9.
002020  01  FC-Check-Value           pic 99.
002030  01  FC-Check-Value-Redef redefines FC-Check-Value.
002040      03  FC-Check-D1          pic 9.
002050      03  FC-Check-D2          pic 9.
002060 *
002070  procedure                division.
002080 *========================================================
002090 *
002100  aa000-Main               section.
002110 ***************************************
002120 *
002130      perform  aa005-Open-Files thru aa005-Exit.
002140      if       FC-Temp-In-Status not = "00" or
002150               FC-Result-Status not = "00"
002160               go to aa000-Term.
002170      move     zero to FC-Recs-In FC-Recs-Pass FC-Recs-Fail.
002180      move     "N" to FC-EOF-SW.
002190      perform  aa010-Read-Claim thru aa010-Exit
002200               until FC-EOF.
002210      perform  aa900-Close-Files thru aa900-Exit.
002220      move     FC-Recs-In   to FC-Recs-In-Rep.
002230      move     FC-Recs-Pass to FC-Recs-Pass-Rep.
002240      move     FC-Recs-Fail to FC-Recs-Fail-Rep.
002250      display  FC-Prog-Name " - Codes checked - "
002260               FC-Recs-In-Rep.
002270      display  FC-Prog-Name " - Passed        - "
002280               FC-Recs-Pass-Rep.
002290      display  FC-Prog-Name " - Failed        - "
002300               FC-Recs-Fail-Rep.
002310      goback.
002320  aa000-Term.
002330      display  SY001.
002340      perform  aa900-Close-Files thru aa900-Exit.
002350      goback.
002360  aa000-Exit.
002370      exit     section.
002380 *
002390  aa005-Open-Files.
002400      open     input FC-Temp-In-File.
002410      open     output FC-Result-File.
002420  aa005-Exit.
002430      exit.
002440 *
002450  aa900-Close-Files.
002460      close    FC-Temp-In-File.
002470      close    FC-Result-File.
002480  aa900-Exit.
002490      exit.
002500 *
002510  aa010-Read-Claim              section.
002520 ***************************************
002530 *
002540      read     FC-Temp-In-File
002550               at end
002560               move "Y" to FC-EOF-SW
002570               go to aa010-Exit.
002580      add      1 to FC-Recs-In.
002590      move     "Y" to FC-Length-Ok-SW FC-Digit-Ok-SW
002600                     FC-Place-Ok-SW.
002610      perform  aa030-Validate-Length         thru aa030-Exit.
002620      perform  aa040-Validate-Control-Digit  thru aa040-Exit.
002630      perform  aa050-Validate-Place-Code     thru aa050-Exit.
002640      perform  aa060-Validate-Birth-Date     thru aa060-Exit.
002650      perform  aa070-Validate-Name           thru aa070-Exit.
002660      perform  aa080-Validate-Sex            thru aa080-Exit.
002670      perform  aa090-Validate-Surname        thru aa090-Exit.
002680      perform  aa095-Report-Result           thru aa095-Exit.
002690  aa010-Exit.
002700      exit     section.
002710 *
002720  aa030-Validate-Length.
002730*  Fixed 11-char record by definition of the FD - the check
002740*  exists to mirror the source rule, not because a line
002750*  sequential read can hand back a short record here.  A
002760*  claimed code that is not all digits in this field cannot
002770*  be genuine, so the NUMERIC-DIGIT class test (special-names,
002780*  above) catches a corrupted record the FD alone lets through.
002790      if       FC-TCLM-Whole-Code = spaces
002800            or FC-TCLM-Whole-Code is not numeric-digit
002810               move "N" to FC-Length-Ok-SW
002820      end-if.
002830  aa030-Exit.
002840      exit.
002850 *
002860  aa040-Validate-Control-Digit           section.
002870 ***************************************
002880*  Luhn-style recompute over the first 10 digits, same
002890*  algorithm as fc010's builder - see that program for the
002900*  odd/even fold and the literal '10 becomes 1' quirk.
002910      move     zero to FC-Odd-Sum FC-Even-Sum.
002920      move     1    to FC-Sub.
002930  aa040-Sum-Loop.
002940      if       FC-Sub > 10
002950               go to aa040-Finish.
002960      divide   FC-Sub by 2 giving FC-Quotient
002970               remainder FC-Digit-Value.
002980      if       FC-Digit-Value = 1
002990               add  FC-TCLM-Random-Digit (FC-Sub) to FC-Odd-Sum
003000      else
003010               compute FC-Double-Value =
003020                       FC-TCLM-Random-Digit (FC-Sub) * 2
003030               if      FC-Double-Value > 10
003040                       move FC-Double-Value to FC-Check-Value
003050                       compute FC-Double-Value =
003060                               FC-Check-D1 + FC-Check-D2
003070               end-if
003080               add     FC-Double-Value to FC-Even-Sum
003090      end-if.
003100      add      1 to FC-Sub.
003110      go       to aa040-Sum-Loop.
003120  aa040-Finish.
003130      compute  FC-Total-Value = FC-Odd-Sum + FC-Even-Sum.
003140      divide   FC-Total-Value by 10 giving FC-Quotient
003150               remainder FC-Last-Digit.
003160      compute  FC-Check-Result = 10 - FC-Last-Digit.
003170      if       FC-Check-Result = 10
003180               move 1 to FC-Recomputed-Digit
003190      else
003200               move FC-Check-Result to FC-Recomputed-Digit
003210      end-if.
003220      if       FC-Recomputed-Digit not = FC-TCLM-Control-Digit
003230               move "N" to FC-Digit-Ok-SW.
003240  aa040-Exit.
003250      exit     section.
003260 *
003270  aa050-Validate-Place-Code.
003280*  Temporary-code rule is exactly 2 chars, NOT the 4-char
003290*  field the standard code uses - see the remarks above.
003300*  Fc-Tclm-Place-Code is declared PIC X(2), so any value
003310*  moved into it is already 2 characters long - the rule
003320*  is structurally always satisfied and always passes, the
003330*  same as the birth-date/name/sex/surname checks below.
003340      continue.
003350  aa050-Exit.
003360      exit.
003370 *
003380  aa060-Validate-Birth-Date.
003390*  No rule exists for a temporary code - always passes,
003400*  kept as an explicit step per the office's own procedure.
003410      continue.
003420  aa060-Exit.
003430      exit.
003440 *
003450  aa070-Validate-Name.
003460*  Always passes - see aa060 above.
003470      continue.
003480  aa070-Exit.
003490      exit.
003500 *
003510  aa080-Validate-Sex.
003520*  Always passes - see aa060 above.
003530      continue.
003540  aa080-Exit.
003550      exit.
003560 *
003570  aa090-Validate-Surname.
003580*  Always passes - see aa060 above.
003590      continue.
003600  aa090-Exit.
003610      exit.
003620 *
003630  aa095-Report-Result.
003640      move     FC-TCLM-Whole-Code to FC-RES-Code.
003650      if       FC-Length-Ok and FC-Digit-Ok and FC-Place-Ok
003660               move "PASS" to FC-RES-Status
003670               add  1 to FC-Recs-Pass
003680      else
003690               move "FAIL" to FC-RES-Status
003700               add  1 to FC-Recs-Fail
003710      end-if.
003720      write    FC-Result-Record.
003730      if       FC-Result-Status not = "00"
003740               display SY001
003750               go to aa010-Exit.
003760  aa095-Exit.
003770      exit.
003780 *
