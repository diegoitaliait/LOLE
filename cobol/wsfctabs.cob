000100********************************************
000110*                                          *
000120*  Compile-Time Tables For Fiscal Code      *
000130*     Alphabet, month letters and the       *
000140*     odd/even weighted checksum tables     *
000150*                                          *
000160********************************************
000170*
000180* These tables are literal, law-defined
000190* constants - they do NOT come from a
000200* parameter file and must NEVER be made
000210* runtime-editable.
000220*
000230* 05/01/26 fcw - Created for the 16-char
000240*               Standard code build/validate.
000250* 19/01/26 fcw - Added Alpha-Value-Table so
000260*               build and validate share one
000270*               char-to-number lookup table.
000280* 02/02/26 mtc - Y2K note: tables are calendar
000290*               -year independent - no 2-digit
000300*               year values held here, nothing
000310*               to fix for the century change.
000320*
000330 01  FC-Alphabet-Literal    pic x(26) value
000340     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000350 01  FC-Alphabet-Table redefines FC-Alphabet-Literal.
000360     05  FC-Alphabet-Char  pic x      occurs 26.
000370*
000380* Combined digit + letter value table, 0-based
000390* index 0..35 - digits '0'-'9' give value 0-9,
000400* letters 'A'-'Z' give value 10-35.
000410*
000420 01  FC-Alpha-Value-Literal pic x(36) value
000430     "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000440 01  FC-Alpha-Value-Table redefines FC-Alpha-Value-Literal.
000450     05  FC-Alpha-Value-Char pic x   occurs 36.
000460*
000470* Month-of-birth letter, subscript directly
000480* by birth month 1-12.
000490*
000500 01  FC-Month-Code-Literal pic x(12) value
000510     "ABCDEHLMPRST".
000520 01  FC-Month-Code-Table redefines FC-Month-Code-Literal.
000530     05  FC-Month-Code-Char pic x    occurs 12.
000540*
000550* Odd-position weight table (used at 0-based
000560* EVEN i - naming is inverted from the original
000570* 1-based algorithm, kept as-is on purpose).
000580* Index 0..35 by the character's Alpha-Value.
000590*
000600 01  FC-Odd-Table-Literal   pic x(72) value
000610     "01000507091315171921010005070913151719210204182011030608121"
000620-   "4161022252423".
000630 01  FC-Odd-Table redefines FC-Odd-Table-Literal.
000640     05  FC-Odd-Value      pic 99     occurs 36.
000650*
000660* Even-position weight table, used at 0-based
000670* ODD i, same index rule as the table above.
000680*
000690 01  FC-Even-Table-Literal  pic x(72) value
000700     "00010203040506070809000102030405060708091011121314151617181"
000710-   "9202122232425".
000720 01  FC-Even-Table redefines FC-Even-Table-Literal.
000730     05  FC-Even-Value     pic 99     occurs 36.
000740*
