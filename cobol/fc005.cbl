000100 ****************************************************************
000110 *                                                               *
000120 *        Fiscal Code Job Stream - Standard Code Build       *
000130 *         Legacy Encoding, Retained For Old Extracts        *
000140 *           And Pre-2012 Converted History (Lower Case)      *
000150 *                                                               *
000160 ****************************************************************
000170 *
000180  identification          division.
000190 *========================================================
000200 *
000210       program-id.         fc005.
000220 *
000230       author.             V B Coen.
000240 *
000250       installation.       Applewood Computers.
000260 *
000270       date-written.       08/09/85.
000280 *
000290       date-compiled.
000300 *
000310       security.           Copyright (C) 1985-2026 & later,
000320                           Vincent Bryan Coen.  Distributed under
000330                           the GNU General Public License.  See
000340                           the file COPYING for details.
000350 *
000360***
000370*    Remarks.            Standard 16-char Fiscal Code build -
000380*                        the ORIGINAL Milan office encoding,
000390*                        kept solely to reproduce codes off
000400*                        old converted history where fc000's
000410*                        1/1/2012 rules do not apply.  All
000420*                        letters built and written lower case,
000430*                        exactly as the original office copy
000440*                        typed them onto the ledger cards.
000450***
000460*    Version.            See Fc-Prog-Name in ws.
000470***
000480*    Called modules.     None.
000490***
000500*    Files used.         Fcperson.  Person input, line sequential.
000510*                        Fccdout.   Standard code output.
000520***
000530*    Error messages used.
000540*  System wide:          SY001, SY014.
000550*  Program specific:     FC001, FC002.
000560***
000570* Changes:
000580* 08/09/85 vbc -        Written to match the office's own hand
000590*                       ledger method, no vowel fill-in pass -
000600*                       short names simply pad out with x's.
000610* 22/04/87 vbc -    .01 Corrected day-of-birth field, was one
000620*                       column short for female births over 68.
000630* 03/11/90 vbc -    .02 Recompiled under the site's new COBOL-85
000640*                       compiler - added END-IF scope terminators.
000650* 30/01/97 rjt -        Confirmed for the millennium review that
000660*                       Fc-Pers-Birth-Year holds full CCYY, see
000670*                       note below.
000680* 04/01/99 rjt -    .03 Y2K remediation - no 2-digit year storage
000690*                       anywhere in this program, year-code mod
000700*                       100 math unaffected by the century turn.
000710* 12/06/12 vbc -        Fc000 introduced for new business under
000720*                       the post 1/1/2012 rules - this program
000730*                       retained unaltered for old-format re-runs
000740*                       only, see operations run book.
000750* 24/10/16 vbc -        Standardised message table layout with
000760*                       the rest of the payroll suite.
000770* 20/09/25 vbc - 1.0.03 Version update and builds reset.
000780* 05/01/26 fcw - 1.0.04 New job stream built from this shape
000790*                       for the fiscal-code work - business
000800*                       content only, file layout and control
000810*                       flow unchanged.
000820* 10/08/26 fcw - 1.0.05 Audit finding TKT-4471 - this program
000830*                       never carried the FC001 length test fc000
000840*                       has had since 1994, aa080 was a bare
000850*                       move here too.  Added to match, using
000860*                       the 2 bytes Fcperson now stages spare.
000870***
000880**************************************************************
000890* Copyright Notice.
000900* ****************
000910*
000920* This program is part of the Applewood Computers Accounting
000930* System and is copyright (c) Vincent B Coen, 1985-2026 and
000940* later.
000950*
000960* This program is free software; you can redistribute it and/or
000970* modify it under the terms of the GNU General Public License as
000980* published by the Free Software Foundation; version 3 and later
000990* as revised for personal usage only and that includes for use
001000* within a business but without repackaging or for resale in any
001010* way.
001020*
001030* ACAS is distributed in the hope that it will be useful, but
001040* WITHOUT ANY WARRANTY; without even the implied warranty of
001050* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001060* GNU General Public License for more details.
001070*
001080* You should have received a copy of the GNU General Public
001090* License along with ACAS; see the file COPYING.  If not, write
001100* to the Free Software Foundation, 59 Temple Place, Suite 330,
001110* Boston, MA 02111-1307 USA.
001120**************************************************************
001130 *
001140  environment              division.
001150 *========================================================
001160 *
001170  configuration            section.
001180  special-names.
001190      class "CONSONANT-LC"    is
001200            "bcdfghjklmnpqrstvwxyz"
001210      C01 is TOP-OF-FORM
001220      UPSI-0 on status  is FC-VALID-RUN-SW
001230             off status is FC-BAD-RUN-SW.
001240 *
001250  input-output              section.
001260  file-control.
001270      select   FC-Person-File assign to "FCPERSIN"
001280               organization line sequential
001290               file status  FC-Person-Status.
001300      select   FC-Code-File   assign to "FCCODEOT"
001310               organization line sequential
001320               file status  FC-Code-Status.
001330 *
001340  data                     division.
001350 *========================================================
001360 *
001370  file                     section.
001380 *
001390  fd  FC-Person-File.
001400  copy "wsfcpers.cob".
001410 *
001420  fd  FC-Code-File.
001430  copy "wsfccode.cob".
001440 *
001450  working-storage          section.
001460 *------------------------------------------------------
001470  77  FC-Prog-Name          pic x(15) value "FC005 (1.0.05)".
001480 *
001490* Weight tables are case-blind numeric values, shared with
001500* fc000 - the value and alphabet tables below are NOT shared,
001510* the legacy office method keys off the lower case letter.
001520  copy "wsfctabs.cob".
001530  copy "wsfcmsgs.cob".
001540 *
001550* Lower case alphabet - control char result is written from
001560* this table, not the upper case one in wsfctabs.cob.
001570  01  FC-Alpha-Lc-Literal   pic x(26) value
001580      "abcdefghijklmnopqrstuvwxyz".
001590  01  FC-Alpha-Lc-Table redefines FC-Alpha-Lc-Literal.
001600      05  FC-Alpha-Lc-Char  pic x     occurs 26.
001610 *
001620* Lower case digit + letter value table, 0-based index 0..35 -
001630* digits give 0-9, lower case letters give 10-35 (mirrors the
001640* -39 offset the legacy office method used off the type-face)
001650 *
001660  01  FC-Value-Lc-Literal   pic x(36) value
001670      "0123456789abcdefghijklmnopqrstuvwxyz".
001680  01  FC-Value-Lc-Table redefines FC-Value-Lc-Literal.
001690      05  FC-Value-Lc-Char  pic x     occurs 36.
001700 *
001710* Lower case month letter, subscript directly by birth month.
001720  01  FC-Month-Lc-Literal   pic x(12) value
001730      "abcdehlmprst".
001740  01  FC-Month-Lc-Table redefines FC-Month-Lc-Literal.
001750      05  FC-Month-Lc-Char  pic x     occurs 12.
001760 *
001770  01  WS-Data.
001780      03  FC-Person-Status  pic xx.
001790      03  FC-Code-Status    pic xx.
001800      03  FC-EOF-SW         pic x     value "N".
001810          88  FC-EOF                  value "Y".
001820      03  FC-Recs-In        pic 9(5)  comp value zero.
001830      03  FC-Recs-Out       pic 9(5)  comp value zero.
001840      03  FC-Sub            pic 99    comp value zero.
001850      03  FC-Consonant-Cnt  pic 9     comp value zero.
001860      03  FC-Char-Value     pic 99    comp value zero.
001870      03  FC-Weight-Value   pic 99    comp value zero.
001880      03  FC-Sum-Value      pic 9(4)  comp value zero.
001890      03  FC-Mod-Value      pic 99    comp value zero.
001900      03  FC-Alpha-Idx      pic 99    comp value zero.
001910      03  FC-Recs-In-Rep    pic zzzz9.
001920      03  FC-Recs-Out-Rep   pic zzzz9.
001930 *
001940  01  FC-Work-Fields.
001950      03  FC-WORK-Input     pic x(60).
001960      03  FC-WORK-3-Letter  pic x(3).
001970 *
001980  01  FC-Work-Year-Full     pic 99    value zero.
001990  01  FC-Work-Year-Split redefines FC-Work-Year-Full.
002000      03  FC-Work-Year-D1   pic 9.
002010      03  FC-Work-Year-D2   pic 9.
002020 *
002030  01  FC-Build-15           pic x(15).
002040  01  FC-Build-15-Tbl   redefines FC-Build-15.
002050      03  FC-Build-Char     pic x     occurs 15.
002060 *
002070  procedure                division.
002080 *========================================================
002090 *
002100  aa000-Main               section.
002110 ***************************************
002120 *
002130      perform  aa005-Open-Files thru aa005-Exit.
002140      if       FC-Person-Status not = "00" or
002150               FC-Code-Status not = "00"
002160               go to aa000-Term.
002170      move     zero to FC-Recs-In FC-Recs-Out.
002180      move     "N" to FC-EOF-SW.
002190      perform  aa010-Read-Person thru aa010-Exit
002200               until FC-EOF.
002210      perform  aa900-Close-Files thru aa900-Exit.
002220      move     FC-Recs-In  to FC-Recs-In-Rep.
002230      move     FC-Recs-Out to FC-Recs-Out-Rep.
002240      display  FC-Prog-Name " - Person records read - "
002250               FC-Recs-In-Rep.
002260      display  FC-Prog-Name " - Std codes written   - "
002270               FC-Recs-Out-Rep.
002280      goback.
002290  aa000-Term.
002300      display  SY001.
002310      perform  aa900-Close-Files thru aa900-Exit.
002320      goback.
002330  aa000-Exit.
002340      exit     section.
002350 *
002360  aa005-Open-Files.
002370      open     input FC-Person-File.
002380      open     output FC-Code-File.
002390  aa005-Exit.
002400      exit.
002410 *
002420  aa900-Close-Files.
002430      close    FC-Person-File.
002440      close    FC-Code-File.
002450  aa900-Exit.
002460      exit.
002470 *
002480  aa010-Read-Person             section.
002490 ***************************************
002500 *
002510      read     FC-Person-File
002520               at end
002530               move "Y" to FC-EOF-SW
002540               go to aa010-Exit.
002550      add      1 to FC-Recs-In.
002560      perform  aa030-Build-Surname-Code thru aa030-Exit.
002570      perform  aa040-Build-Name-Code    thru aa040-Exit.
002580      perform  aa050-Build-Year-Code    thru aa050-Exit.
002590      perform  aa060-Build-Month-Code   thru aa060-Exit.
002600      perform  aa070-Build-Day-Code     thru aa070-Exit.
002610      perform  aa080-Copy-Place-Code    thru aa080-Exit.
002620      perform  aa090-Build-Control-Char thru aa090-Exit.
002630      perform  aa095-Write-Std-Code     thru aa095-Exit.
002640  aa010-Exit.
002650      exit     section.
002660 *
002670  aa030-Build-Surname-Code.
002680*  3 consonants of the surname, x-filled - no vowel pass,
002690*  see bb010 and the 08/09/85 change note above.
002700      move     FC-PERS-Surname to FC-WORK-Input.
002710      perform  bb010-Build-3-Letter-Code thru bb010-Exit.
002720      move     FC-WORK-3-Letter to FC-CODE-Surname-Code.
002730  aa030-Exit.
002740      exit.
002750 *
002760  aa040-Build-Name-Code.
002770*  Same rule as the surname, applied to the given name.
002780      move     FC-PERS-Name to FC-WORK-Input.
002790      perform  bb010-Build-3-Letter-Code thru bb010-Exit.
002800      move     FC-WORK-3-Letter to FC-CODE-Name-Code.
002810  aa040-Exit.
002820      exit.
002830 *
002840  bb010-Build-3-Letter-Code           section.
002850 ***************************************
002860*  Office method - one pass for consonants only, any
002870*  shortfall goes straight to x, never picks up a vowel.
002880      move     zero   to FC-Consonant-Cnt.
002890      move     spaces to FC-WORK-3-Letter.
002900      inspect  FC-WORK-Input converting
002910               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
002920               "abcdefghijklmnopqrstuvwxyz".
002930      move     1 to FC-Sub.
002940  bb010-Consonant-Loop.
002950      if       FC-Sub > 60 or FC-Consonant-Cnt = 3
002960               go to bb010-Fill-X.
002970      if       FC-WORK-Input (FC-Sub:1) is CONSONANT-LC
002980               add  1 to FC-Consonant-Cnt
002990               move FC-WORK-Input (FC-Sub:1)
003000                 to FC-WORK-3-Letter (FC-Consonant-Cnt:1)
003010      end-if.
003020      add      1 to FC-Sub.
003030      go       to bb010-Consonant-Loop.
003040  bb010-Fill-X.
003050      if       FC-Consonant-Cnt < 1
003060               move "x" to FC-WORK-3-Letter (1:1).
003070      if       FC-Consonant-Cnt < 2
003080               move "x" to FC-WORK-3-Letter (2:1).
003090      if       FC-Consonant-Cnt < 3
003100               move "x" to FC-WORK-3-Letter (3:1).
003110  bb010-Exit.
003120      exit     section.
003130 *
003140  aa050-Build-Year-Code.
003150*  Last two digits of the birth year - mod 100.
003160      divide   FC-PERS-Birth-Year by 100
003170               giving FC-Alpha-Idx remainder FC-Mod-Value.
003180      move     FC-Mod-Value to FC-Work-Year-Full.
003190      move     FC-Work-Year-Full to FC-CODE-Year-Code.
003200  aa050-Exit.
003210      exit.
003220 *
003230  aa060-Build-Month-Code.
003240*  Table lookup - Jan=a thru Dec=t, lower case office form.
003250      if       FC-PERS-Birth-Month < 1 or > 12
003260               display FC002
003270               move 1 to FC-PERS-Birth-Month.
003280      move     FC-Month-Lc-Char (FC-PERS-Birth-Month)
003290               to FC-CODE-Month-Code.
003300  aa060-Exit.
003310      exit.
003320 *
003330  aa070-Build-Day-Code.
003340*  Day of birth + 40 if female - fixed 22/04/87, see log.
003350      if       FC-PERS-Sex = "F"
003360               add 40 to FC-PERS-Birth-Day giving FC-Alpha-Idx
003370      else
003380               move FC-PERS-Birth-Day to FC-Alpha-Idx
003390      end-if.
003400      move     FC-Alpha-Idx to FC-CODE-Day-Code.
003410  aa070-Exit.
003420      exit.
003430 *
003440  aa080-Copy-Place-Code.
003450*  Copied verbatim, exactly as the office always did it -
003460*  the 4-char field is now checked for an overlong code,
003470*  see the 10/08/26 note above.
003480      move     FC-PERS-Place-Code (1:4) to FC-CODE-Place-Code.
003490      if       FC-PERS-Place-Code (5:2) not = spaces
003500               display FC001.
003510  aa080-Exit.
003520      exit.
003530 *
003540  aa090-Build-Control-Char          section.
003550 ***************************************
003560*  Odd/even weighted checksum over the first 15 chars -
003570*  weights are the same office table as fc000, but the
003580*  char value and result letter both key off lower case.
003590      move     FC-CODE-Whole-Record (1:15) to FC-Build-15.
003600      move     zero to FC-Sum-Value.
003610      move     1    to FC-Sub.
003620  aa090-Char-Loop.
003630      if       FC-Sub > 15
003640               go to aa090-Finish.
003650      move     1 to FC-Alpha-Idx.
003660  aa090-Value-Loop.
003670      if       FC-Value-Lc-Char (FC-Alpha-Idx) =
003680               FC-Build-Char (FC-Sub)
003690               go to aa090-Value-Found.
003700      add      1 to FC-Alpha-Idx.
003710      go       to aa090-Value-Loop.
003720  aa090-Value-Found.
003730      compute  FC-Char-Value = FC-Alpha-Idx - 1.
003740      divide   FC-Sub by 2 giving FC-Mod-Value
003750               remainder FC-Weight-Value.
003760      if       FC-Weight-Value = 1
003770               move FC-Odd-Value  (FC-Char-Value + 1)
003780                 to FC-Weight-Value
003790      else
003800               move FC-Even-Value (FC-Char-Value + 1)
003810                 to FC-Weight-Value
003820      end-if.
003830      add      FC-Weight-Value to FC-Sum-Value.
003840      add      1 to FC-Sub.
003850      go       to aa090-Char-Loop.
003860  aa090-Finish.
003870      divide   FC-Sum-Value by 26 giving FC-Mod-Value
003880               remainder FC-Alpha-Idx.
003890      move     FC-Alpha-Lc-Char (FC-Alpha-Idx + 1)
003900               to FC-CODE-Control-Char.
003910  aa090-Exit.
003920      exit     section.
003930 *
003940  aa095-Write-Std-Code.
003950      write    FC-Std-Code-Record.
003960      if       FC-Code-Status not = "00"
003970               display SY001
003980               go to aa010-Exit.
003990      add      1 to FC-Recs-Out.
004000  aa095-Exit.
004010      exit.
004020 *
