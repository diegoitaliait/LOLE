000100 ****************************************************************
000110 *                                                               *
000120 *        Fiscal Code Job Stream - Standard Code Validate     *
000130 *          Recompute And Compare, Match/Verify Register      *
000140 *                                                               *
000150 ****************************************************************
000160 *
000170  identification          division.
000180 *========================================================
000190 *
000200       program-id.         fc020.
000210 *
000220       author.             V B Coen.
000230 *
000240       installation.       Applewood Computers.
000250 *
000260       date-written.       14/11/89.
000270 *
000280       date-compiled.
000290 *
000300       security.           Copyright (C) 1989-2026 & later,
000310                           Vincent Bryan Coen.  Distributed under
000320                           the GNU General Public License.  See
000330                           the file COPYING for details.
000340 *
000350***
000360*    Remarks.            Standard 16-char Fiscal Code validate -
000370*                        reads one Standard Fiscal Code record,
000380*                        recomputes its control character from
000390*                        the first 15 positions and compares it
000400*                        to the 16th, writing a pass/fail result
000410*                        record - a straight match/verify job in
000420*                        place of the old rate-register check.
000430*                        This is the office's ONLY checker - it
000440*                        pairs with fc005's legacy (lower-case)
000450*                        build, the one build/check pair the
000460*                        office ever wrote; fc000's Fast-method
000470*                        codes have no checker of their own.
000480***
000490*    Version.            See Fc-Prog-Name in ws.
000500***
000510*    Called modules.     None.
000520***
000530*    Files used.         Fccdin.    Standard code claimed, in -
000540*                                   fc005's lower-case build.
000550*                        Fcresout.  Pass/fail result, out.
000560***
000570*    Error messages used.
000580*  System wide:          SY001, SY014.
000590***
000600* Changes:
000610* 14/11/89 vbc -        Written as a match/verify register,
000620*                       one line printed per check record with
000630*                       a running good/bad total at the foot.
000640* 06/05/92 vbc -    .01 Recompiled under the site's new COBOL-85
000650*                       compiler - added END-IF scope terminators.
000660* 19/02/97 rjt -        Millennium review - no 2-digit year or
000670*                       date field of any kind in this program,
000680*                       nothing to remediate for Y2K.
000690* 24/10/16 vbc -        Standardised message table layout with
000700*                       the rest of the payroll suite.
000710* 05/01/26 fcw - 1.0.0  Recast as a straight fiscal-code control
000720*                       character validator - printed register
000730*                       dropped in favour of a pass/fail file,
000740*                       run/error handling kept as plain DISPLAY.
000750* 10/08/26 fcw - 1.0.1  Audit finding TKT-4473 - aa030 was keyed
000760*                       off fc000's upper-case tables, a plain
000770*                       duplicate of fc000's own checksum with
000780*                       no code of its own to validate.  Re-keyed
000790*                       off fc005's lower-case tables, since this
000800*                       is the legacy checker and fc005 is the
000810*                       legacy build; also added a bound on the
000820*                       character search so a code carrying a
000830*                       character outside the legacy table fails
000840*                       cleanly instead of running the search past
000850*                       the end of the table.
000860* 10/08/26 fcw - 1.0.2  Audit finding TKT-4474 - Numeric-Digit
000870*                       class, declared in special-names, was
000880*                       never once tested.  Put to use in aa040
000890*                       - year and day codes now fail the claimed
000900*                       code if either carries a non-digit, even
000910*                       when the checksum happens to land right.
000920***
000930**************************************************************
000940* Copyright Notice.
000950* ****************
000960*
000970* This program is part of the Applewood Computers Accounting
000980* System and is copyright (c) Vincent B Coen, 1989-2026 and
000990* later.
001000*
001010* This program is free software; you can redistribute it and/or
001020* modify it under the terms of the GNU General Public License as
001030* published by the Free Software Foundation; version 3 and later
001040* as revised for personal usage only and that includes for use
001050* within a business but without repackaging or for resale in any
001060* way.
001070*
001080* ACAS is distributed in the hope that it will be useful, but
001090* WITHOUT ANY WARRANTY; without even the implied warranty of
001100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001110* GNU General Public License for more details.
001120*
001130* You should have received a copy of the GNU General Public
001140* License along with ACAS; see the file COPYING.  If not, write
001150* to the Free Software Foundation, 59 Temple Place, Suite 330,
001160* Boston, MA 02111-1307 USA.
001170**************************************************************
001180 *
001190  environment              division.
001200 *========================================================
001210 *
001220  configuration            section.
001230  special-names.
001240      class "NUMERIC-DIGIT" is "0123456789"
001250      C01 is TOP-OF-FORM
001260      UPSI-0 on status  is FC-VALID-RUN-SW
001270             off status is FC-BAD-RUN-SW.
001280 *
001290  input-output              section.
001300  file-control.
001310      select   FC-Code-In-File  assign to "FCCDIN"
001320               organization line sequential
001330               file status  FC-Code-In-Status.
001340      select   FC-Result-File   assign to "FCRESOT"
001350               organization line sequential
001360               file status  FC-Result-Status.
001370 *
001380  data                     division.
001390 *========================================================
001400 *
001410  file                     section.
001420 *
001430  fd  FC-Code-In-File.
001440  copy "wsfccode.cob".
001450 *
001460  fd  FC-Result-File.
001470  01  FC-Result-Record.
001480      03  FC-RES-Code       pic x(16).
001490      03  filler            pic x     value space.
001500      03  FC-RES-Status     pic x(4).
001510      03  filler            pic x(11).
001520  01  FC-Result-Whole redefines FC-Result-Record.
001530      03  filler            pic x(31).
001540      03  filler            pic x.
001550 *
001560  working-storage          section.
001570 *------------------------------------------------------
001580  77  FC-Prog-Name          pic x(15) value "FC020 (1.0.2)".
001590 *
001600* Weight tables are case-blind numeric values, shared with
001610* every build/check program via this copybook - the value
001620* and alphabet tables it also carries are NOT used here, see
001630* the lower case tables below instead (mirrors fc005).
001640  copy "wsfctabs.cob".
001650  copy "wsfcmsgs.cob".
001660 *
001670* Lower case alphabet - same literal fc005 builds from, kept
001680* local rather than shared since it is one office's own method.
001690  01  FC-Alpha-Lc-Literal   pic x(26) value
001700      "abcdefghijklmnopqrstuvwxyz".
001710  01  FC-Alpha-Lc-Table redefines FC-Alpha-Lc-Literal.
001720      05  FC-Alpha-Lc-Char  pic x     occurs 26.
001730 *
001740* Lower case digit + letter value table, 0-based index 0..35 -
001750* mirrors fc005's -39 offset method.
001760  01  FC-Value-Lc-Literal   pic x(36) value
001770      "0123456789abcdefghijklmnopqrstuvwxyz".
001780  01  FC-Value-Lc-Table redefines FC-Value-Lc-Literal.
001790      05  FC-Value-Lc-Char  pic x     occurs 36.
001800 *
001810  01  WS-Data.
001820      03  FC-Code-In-Status pic xx.
001830      03  FC-Result-Status  pic xx.
001840      03  FC-EOF-SW         pic x     value "N".
001850          88  FC-EOF                  value "Y".
001860      03  FC-Recs-In        pic 9(5)  comp value zero.
001870      03  FC-Recs-Pass      pic 9(5)  comp value zero.
001880      03  FC-Recs-Fail      pic 9(5)  comp value zero.
001890      03  FC-Sub            pic 99    comp value zero.
001900      03  FC-Char-Value     pic 99    comp value zero.
001910      03  FC-Weight-Value   pic 99    comp value zero.
001920      03  FC-Sum-Value      pic 9(4)  comp value zero.
001930      03  FC-Mod-Value      pic 99    comp value zero.
001940      03  FC-Alpha-Idx      pic 99    comp value zero.
001950      03  FC-Bad-Char-SW    pic x     value "N".
001960          88  FC-Bad-Char             value "Y".
001970      03  FC-Recs-In-Rep    pic zzzz9.
001980      03  FC-Recs-Pass-Rep  pic zzzz9.
001990      03  FC-Recs-Fail-Rep  pic zzzz9.
002000 *
002010  01  FC-Build-15           pic x(15).
002020  01  FC-Build-15-Tbl   redefines FC-Build-15.
002030      03  FC-Build-Char     pic x     occurs 15.
002040 *
002050  01  FC-Recomputed-Char    pic x.
002060 *
002070  procedure                division.
002080 *========================================================
002090 *
002100  aa000-Main               section.
002110 ***************************************
002120 *
002130      perform  aa005-Open-Files thru aa005-Exit.
002140      if       FC-Code-In-Status not = "00" or
002150               FC-Result-Status not = "00"
002160               go to aa000-Term.
002170      move     zero to FC-Recs-In FC-Recs-Pass FC-Recs-Fail.
002180      move     "N" to FC-EOF-SW.
002190      perform  aa010-Read-Code thru aa010-Exit
002200               until FC-EOF.
002210      perform  aa900-Close-Files thru aa900-Exit.
002220      move     FC-Recs-In   to FC-Recs-In-Rep.
002230      move     FC-Recs-Pass to FC-Recs-Pass-Rep.
002240      move     FC-Recs-Fail to FC-Recs-Fail-Rep.
002250      display  FC-Prog-Name " - Codes checked - "
002260               FC-Recs-In-Rep.
002270      display  FC-Prog-Name " - Passed        - "
002280               FC-Recs-Pass-Rep.
002290      display  FC-Prog-Name " - Failed        - "
002300               FC-Recs-Fail-Rep.
002310      goback.
002320  aa000-Term.
002330      display  SY001.
002340      perform  aa900-Close-Files thru aa900-Exit.
002350      goback.
002360  aa000-Exit.
002370      exit     section.
002380 *
002390  aa005-Open-Files.
002400      open     input FC-Code-In-File.
002410      open     output FC-Result-File.
002420  aa005-Exit.
002430      exit.
002440 *
002450  aa900-Close-Files.
002460      close    FC-Code-In-File.
002470      close    FC-Result-File.
002480  aa900-Exit.
002490      exit.
002500 *
002510  aa010-Read-Code               section.
002520 ***************************************
002530 *
002540      read     FC-Code-In-File
002550               at end
002560               move "Y" to FC-EOF-SW
002570               go to aa010-Exit.
002580      add      1 to FC-Recs-In.
002590      perform  aa030-Recompute-Control-Char thru aa030-Exit.
002600      perform  aa040-Compare-And-Report      thru aa040-Exit.
002610  aa010-Exit.
002620      exit     section.
002630 *
002640  aa030-Recompute-Control-Char        section.
002650 ***************************************
002660*  Odd/even weighted checksum over the first 15 characters -
002670*  keyed off fc005's LOWER case tables, since this checker
002680*  pairs with the legacy build, not fc000's Fast method.
002690*  Fc-Alpha-Idx is bound-checked below - a claimed code that
002700*  is not fc005's lower case at all (upper case, digits where
002710*  a letter belongs, punctuation) must fail cleanly here, not
002720*  run the table search on past the last entry.
002730      move     FC-Std-Code-Whole-Record (1:15) to FC-Build-15.
002740      move     zero to FC-Sum-Value.
002750      move     "N" to FC-Bad-Char-SW.
002760      move     1    to FC-Sub.
002770  aa030-Char-Loop.
002780      if       FC-Sub > 15
002790               go to aa030-Finish.
002800      move     1 to FC-Alpha-Idx.
002810  aa030-Value-Loop.
002820      if       FC-Alpha-Idx > 36
002830               move "Y" to FC-Bad-Char-SW
002840               go to aa030-Finish.
002850      if       FC-Value-Lc-Char (FC-Alpha-Idx) =
002860               FC-Build-Char (FC-Sub)
002870               go to aa030-Value-Found.
002880      add      1 to FC-Alpha-Idx.
002890      go       to aa030-Value-Loop.
002900  aa030-Value-Found.
002910      compute  FC-Char-Value = FC-Alpha-Idx - 1.
002920      divide   FC-Sub by 2 giving FC-Mod-Value
002930               remainder FC-Weight-Value.
002940      if       FC-Weight-Value = 1
002950               move FC-Odd-Value  (FC-Char-Value + 1)
002960                 to FC-Weight-Value
002970      else
002980               move FC-Even-Value (FC-Char-Value + 1)
002990                 to FC-Weight-Value
003000      end-if.
003010      add      FC-Weight-Value to FC-Sum-Value.
003020      add      1 to FC-Sub.
003030      go       to aa030-Char-Loop.
003040  aa030-Finish.
003050      if       FC-Bad-Char-SW = "Y"
003060               move low-value to FC-Recomputed-Char
003070               go to aa030-Exit.
003080      divide   FC-Sum-Value by 26 giving FC-Mod-Value
003090               remainder FC-Alpha-Idx.
003100      move     FC-Alpha-Lc-Char (FC-Alpha-Idx + 1)
003110               to FC-Recomputed-Char.
003120  aa030-Exit.
003130      exit     section.
003140 *
003150  aa040-Compare-And-Report.
003160*  Year and day codes are checked digit-only as well as the
003170*  checksum below - a claimed code carrying letters where the
003180*  year/day belong must fail even if the checksum happens to
003190*  land right (the class test is against special-names above).
003200      move     FC-Std-Code-Whole-Record to FC-RES-Code.
003210      if       FC-Recomputed-Char = FC-CODE-Control-Char
003220            and FC-CODE-Year-Code is numeric-digit
003230            and FC-CODE-Day-Code  is numeric-digit
003240               move "PASS" to FC-RES-Status
003250               add  1 to FC-Recs-Pass
003260      else
003270               move "FAIL" to FC-RES-Status
003280               add  1 to FC-Recs-Fail
003290      end-if.
003300      write    FC-Result-Record.
003310      if       FC-Result-Status not = "00"
003320               display SY001
003330               go to aa010-Exit.
003340  aa040-Exit.
003350      exit.
003360 *
