000100 ****************************************************************
000110 *                                                               *
000120 *        Fiscal Code Job Stream - Standard Code Build       *
000130 *           Current Law Build, 3-Letter Consonant/         *
000140 *             Vowel Encoding (the 'Fast' Method)            *
000150 *                                                               *
000160 ****************************************************************
000170 *
000180  identification          division.
000190 *========================================================
000200 *
000210       program-id.         fc000.
000220 *
000230       author.             V B Coen.
000240 *
000250       installation.       Applewood Computers.
000260 *
000270       date-written.       12/06/84.
000280 *
000290       date-compiled.
000300 *
000310       security.           Copyright (C) 1984-2026 & later,
000320                           Vincent Bryan Coen.  Distributed under
000330                           the GNU General Public License.  See
000340                           the file COPYING for details.
000350 *
000360***
000370*    Remarks.            Standard 16-char Fiscal Code build -
000380*                        reads one Person record, derives the
000390*                        code per the current (post 1/1/2012)
000400*                        encoding rules and writes one Standard
000410*                        Fiscal Code record.
000420***
000430*    Version.            See Fc-Prog-Name in ws.
000440***
000450*    Called modules.     None.
000460***
000470*    Files used.         Fcperson.  Person input, line sequential.
000480*                        Fccdout.   Standard code output.
000490***
000500*    Error messages used.
000510*  System wide:          SY001, SY014.
000520*  Program specific:     FC001, FC002.
000530***
000540* Changes:
000550* 12/06/84 vbc -        Written for the Milan pilot run, first cut
000560*                       at consonant/vowel encoding off punched
000570*                       card input.
000580* 30/09/85 vbc -    .01 Moved from card image to mag tape input.
000590* 14/02/88 vbc -    .02 Recompiled under the site's new COBOL-85
000600*                       compiler - added END-IF scope terminators
000610*                       where nesting had gone three deep.
000620* 19/07/91 vbc -    .03 Vowel second pass corrected to restart
000630*                       from the first character, not from where
000640*                       the consonant pass left off - previous
000650*                       method under-filled short surnames.
000660* 11/03/94 vbc -        Added FC001 message, place code was
000670*                       silently truncating on long input.
000680* 21/11/97 rjt -        Widened birth-year field study ahead of
000690*                       the millennium changeover, see note below.
000700* 04/01/99 rjt -    .04 Y2K remediation - Fc-Pers-Birth-Year
000710*                       confirmed already a full 4-digit CCYY
000720*                       field, year-code mod-100 math unaffected
000730*                       by the century turn.  No other date
000740*                       arithmetic exists in this program.
000750* 17/08/03 vbc -        Ported to Open Cobol at customer's
000760*                       request, no logic change.
000770* 03/03/09 vbc -        Migration to Open Cobol v3.00.00.
000780* 24/10/16 vbc -        Standardised message table layout with
000790*                       the rest of the payroll suite.
000800* 20/09/25 vbc - 1.0.06 Version update and builds reset.
000810* 05/01/26 fcw - 1.0.07 New job stream built from this shape
000820*                       for the fiscal-code work - business
000830*                       content only, file layout and control
000840*                       flow unchanged.
000850* 10/08/26 fcw - 1.0.08 Audit finding TKT-4471 - the FC001 test
000860*                       recorded above in 1994 was never carried
000870*                       forward into this job stream, aa080 was
000880*                       a bare move.  Fcperson widened by 2 bytes
000890*                       so the field itself can now overflow and
000900*                       the test has something to catch.
000910***
000920**************************************************************
000930* Copyright Notice.
000940* ****************
000950*
000960* This program is part of the Applewood Computers Accounting
000970* System and is copyright (c) Vincent B Coen, 1984-2026 and
000980* later.
000990*
001000* This program is free software; you can redistribute it and/or
001010* modify it under the terms of the GNU General Public License as
001020* published by the Free Software Foundation; version 3 and later
001030* as revised for personal usage only and that includes for use
001040* within a business but without repackaging or for resale in any
001050* way.
001060*
001070* ACAS is distributed in the hope that it will be useful, but
001080* WITHOUT ANY WARRANTY; without even the implied warranty of
001090* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001100* GNU General Public License for more details.
001110*
001120* You should have received a copy of the GNU General Public
001130* License along with ACAS; see the file COPYING.  If not, write
001140* to the Free Software Foundation, 59 Temple Place, Suite 330,
001150* Boston, MA 02111-1307 USA.
001160**************************************************************
001170 *
001180  environment              division.
001190 *========================================================
001200 *
001210  configuration            section.
001220  special-names.
001230      class "CONSONANT-LETTER" is
001240            "BCDFGHJKLMNPQRSTVWXYZ"
001250      class "VOWEL-LETTER"     is "AEIOU"
001260      C01 is TOP-OF-FORM
001270      UPSI-0 on status  is FC-VALID-RUN-SW
001280             off status is FC-BAD-RUN-SW.
001290 *
001300  input-output              section.
001310  file-control.
001320      select   FC-Person-File assign to "FCPERSIN"
001330               organization line sequential
001340               file status  FC-Person-Status.
001350      select   FC-Code-File   assign to "FCCODEOT"
001360               organization line sequential
001370               file status  FC-Code-Status.
001380 *
001390  data                     division.
001400 *========================================================
001410 *
001420  file                     section.
001430 *
001440  fd  FC-Person-File.
001450  copy "wsfcpers.cob".
001460 *
001470  fd  FC-Code-File.
001480  copy "wsfccode.cob".
001490 *
001500  working-storage          section.
001510 *------------------------------------------------------
001520  77  FC-Prog-Name          pic x(15) value "FC000 (1.0.08)".
001530 *
001540  copy "wsfctabs.cob".
001550  copy "wsfcmsgs.cob".
001560 *
001570  01  WS-Data.
001580      03  FC-Person-Status  pic xx.
001590      03  FC-Code-Status    pic xx.
001600      03  FC-EOF-SW         pic x     value "N".
001610          88  FC-EOF                  value "Y".
001620      03  FC-Recs-In        pic 9(5)  comp value zero.
001630      03  FC-Recs-Out       pic 9(5)  comp value zero.
001640      03  FC-Sub            pic 99    comp value zero.
001650      03  FC-Consonant-Cnt  pic 9     comp value zero.
001660      03  FC-Char-Value     pic 99    comp value zero.
001670      03  FC-Weight-Value   pic 99    comp value zero.
001680      03  FC-Sum-Value      pic 9(4)  comp value zero.
001690      03  FC-Mod-Value      pic 99    comp value zero.
001700      03  FC-Alpha-Idx      pic 99    comp value zero.
001710      03  FC-Recs-In-Rep    pic zzzz9.
001720      03  FC-Recs-Out-Rep   pic zzzz9.
001730 *
001740  01  FC-Work-Fields.
001750      03  FC-WORK-Input     pic x(60).
001760      03  FC-WORK-3-Letter  pic x(3).
001770 *
001780  01  FC-Work-Year-Full     pic 99    value zero.
001790  01  FC-Work-Year-Split redefines FC-Work-Year-Full.
001800      03  FC-Work-Year-D1   pic 9.
001810      03  FC-Work-Year-D2   pic 9.
001820 *
001830  01  FC-Build-15           pic x(15).
001840  01  FC-Build-15-Tbl   redefines FC-Build-15.
001850      03  FC-Build-Char     pic x     occurs 15.
001860 *
001870  procedure                division.
001880 *========================================================
001890 *
001900  aa000-Main               section.
001910 ***************************************
001920 *
001930      perform  aa005-Open-Files thru aa005-Exit.
001940      if       FC-Person-Status not = "00" or
001950               FC-Code-Status not = "00"
001960               go to aa000-Term.
001970      move     zero to FC-Recs-In FC-Recs-Out.
001980      move     "N" to FC-EOF-SW.
001990      perform  aa010-Read-Person thru aa010-Exit
002000               until FC-EOF.
002010      perform  aa900-Close-Files thru aa900-Exit.
002020      move     FC-Recs-In  to FC-Recs-In-Rep.
002030      move     FC-Recs-Out to FC-Recs-Out-Rep.
002040      display  FC-Prog-Name " - Person records read - "
002050               FC-Recs-In-Rep.
002060      display  FC-Prog-Name " - Std codes written   - "
002070               FC-Recs-Out-Rep.
002080      goback.
002090  aa000-Term.
002100      display  SY001.
002110      perform  aa900-Close-Files thru aa900-Exit.
002120      goback.
002130  aa000-Exit.
002140      exit     section.
002150 *
002160  aa005-Open-Files.
002170      open     input FC-Person-File.
002180      open     output FC-Code-File.
002190  aa005-Exit.
002200      exit.
002210 *
002220  aa900-Close-Files.
002230      close    FC-Person-File.
002240      close    FC-Code-File.
002250  aa900-Exit.
002260      exit.
002270 *
002280  aa010-Read-Person             section.
002290 ***************************************
002300 *
002310      read     FC-Person-File
002320               at end
002330               move "Y" to FC-EOF-SW
002340               go to aa010-Exit.
002350      add      1 to FC-Recs-In.
002360      perform  aa030-Build-Surname-Code thru aa030-Exit.
002370      perform  aa040-Build-Name-Code    thru aa040-Exit.
002380      perform  aa050-Build-Year-Code    thru aa050-Exit.
002390      perform  aa060-Build-Month-Code   thru aa060-Exit.
002400      perform  aa070-Build-Day-Code     thru aa070-Exit.
002410      perform  aa080-Copy-Place-Code    thru aa080-Exit.
002420      perform  aa090-Build-Control-Char thru aa090-Exit.
002430      perform  aa095-Write-Std-Code     thru aa095-Exit.
002440  aa010-Exit.
002450      exit     section.
002460 *
002470  aa030-Build-Surname-Code.
002480*  3 consonants then vowels of the surname - see bb010.
002490      move     FC-PERS-Surname to FC-WORK-Input.
002500      perform  bb010-Build-3-Letter-Code thru bb010-Exit.
002510      move     FC-WORK-3-Letter to FC-CODE-Surname-Code.
002520  aa030-Exit.
002530      exit.
002540 *
002550  aa040-Build-Name-Code.
002560*  Same rule as the surname, applied to the given name.
002570      move     FC-PERS-Name to FC-WORK-Input.
002580      perform  bb010-Build-3-Letter-Code thru bb010-Exit.
002590      move     FC-WORK-3-Letter to FC-CODE-Name-Code.
002600  aa040-Exit.
002610      exit.
002620 *
002630  bb010-Build-3-Letter-Code           section.
002640 ***************************************
002650*  19/07/91 vbc - vowel pass restarts from character 1,
002660*                see change log above.
002670      move     zero   to FC-Consonant-Cnt.
002680      move     spaces to FC-WORK-3-Letter.
002690      inspect  FC-WORK-Input converting
002700               "abcdefghijklmnopqrstuvwxyz" to
002710               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002720      move     1 to FC-Sub.
002730  bb010-Consonant-Loop.
002740      if       FC-Sub > 60 or FC-Consonant-Cnt = 3
002750               go to bb010-Vowel-Start.
002760      if       FC-WORK-Input (FC-Sub:1) is CONSONANT-LETTER
002770               add  1 to FC-Consonant-Cnt
002780               move FC-WORK-Input (FC-Sub:1)
002790                 to FC-WORK-3-Letter (FC-Consonant-Cnt:1)
002800      end-if.
002810      add      1 to FC-Sub.
002820      go       to bb010-Consonant-Loop.
002830  bb010-Vowel-Start.
002840      if       FC-Consonant-Cnt = 3
002850               go to bb010-Fill-X.
002860      move     1 to FC-Sub.
002870  bb010-Vowel-Loop.
002880      if       FC-Sub > 60 or FC-Consonant-Cnt = 3
002890               go to bb010-Fill-X.
002900      if       FC-WORK-Input (FC-Sub:1) is VOWEL-LETTER
002910               add  1 to FC-Consonant-Cnt
002920               move FC-WORK-Input (FC-Sub:1)
002930                 to FC-WORK-3-Letter (FC-Consonant-Cnt:1)
002940      end-if.
002950      add      1 to FC-Sub.
002960      go       to bb010-Vowel-Loop.
002970  bb010-Fill-X.
002980      if       FC-Consonant-Cnt < 1
002990               move "X" to FC-WORK-3-Letter (1:1).
003000      if       FC-Consonant-Cnt < 2
003010               move "X" to FC-WORK-3-Letter (2:1).
003020      if       FC-Consonant-Cnt < 3
003030               move "X" to FC-WORK-3-Letter (3:1).
003040  bb010-Exit.
003050      exit     section.
003060 *
003070  aa050-Build-Year-Code.
003080*  Last two digits of the birth year - mod 100.
003090      divide   FC-PERS-Birth-Year by 100
003100               giving FC-Alpha-Idx remainder FC-Mod-Value.
003110      move     FC-Mod-Value to FC-Work-Year-Full.
003120      move     FC-Work-Year-Full to FC-CODE-Year-Code.
003130  aa050-Exit.
003140      exit.
003150 *
003160  aa060-Build-Month-Code.
003170*  Table lookup - Jan=A thru Dec=T, see wsfctabs.cob.
003180      if       FC-PERS-Birth-Month < 1 or > 12
003190               display FC002
003200               move 1 to FC-PERS-Birth-Month.
003210      move     FC-Month-Code-Char (FC-PERS-Birth-Month)
003220               to FC-CODE-Month-Code.
003230  aa060-Exit.
003240      exit.
003250 *
003260  aa070-Build-Day-Code.
003270*  Day of birth + 40 if female, zero-padded to 2 digits.
003280      if       FC-PERS-Sex = "F"
003290               add 40 to FC-PERS-Birth-Day giving FC-Alpha-Idx
003300      else
003310               move FC-PERS-Birth-Day to FC-Alpha-Idx
003320      end-if.
003330      move     FC-Alpha-Idx to FC-CODE-Day-Code.
003340  aa070-Exit.
003350      exit.
003360 *
003370  aa080-Copy-Place-Code.
003380*  Copied verbatim into the 4-char output field - the
003390*  2-char rule for a claimed temporary code belongs to
003400*  fc025 alone, this is the 4-char standard code rule.
003410      move     FC-PERS-Place-Code (1:4) to FC-CODE-Place-Code.
003420      if       FC-PERS-Place-Code (5:2) not = spaces
003430               display FC001.
003440  aa080-Exit.
003450      exit.
003460 *
003470  aa090-Build-Control-Char          section.
003480 ***************************************
003490*  Odd/even weighted checksum over the first 15 chars,
003500*  mod 26 into the alphabet - see wsfctabs.cob for the
003510*  two weight tables and the combined value table.
003520      move     FC-CODE-Whole-Record (1:15) to FC-Build-15.
003530      move     zero to FC-Sum-Value.
003540      move     1    to FC-Sub.
003550  aa090-Char-Loop.
003560      if       FC-Sub > 15
003570               go to aa090-Finish.
003580      move     1 to FC-Alpha-Idx.
003590  aa090-Value-Loop.
003600      if       FC-Alpha-Value-Char (FC-Alpha-Idx) =
003610               FC-Build-Char (FC-Sub)
003620               go to aa090-Value-Found.
003630      add      1 to FC-Alpha-Idx.
003640      go       to aa090-Value-Loop.
003650  aa090-Value-Found.
003660      compute  FC-Char-Value = FC-Alpha-Idx - 1.
003670      divide   FC-Sub by 2 giving FC-Mod-Value
003680               remainder FC-Weight-Value.
003690      if       FC-Weight-Value = 1
003700               move FC-Odd-Value  (FC-Char-Value + 1)
003710                 to FC-Weight-Value
003720      else
003730               move FC-Even-Value (FC-Char-Value + 1)
003740                 to FC-Weight-Value
003750      end-if.
003760      add      FC-Weight-Value to FC-Sum-Value.
003770      add      1 to FC-Sub.
003780      go       to aa090-Char-Loop.
003790  aa090-Finish.
003800      divide   FC-Sum-Value by 26 giving FC-Mod-Value
003810               remainder FC-Alpha-Idx.
003820      move     FC-Alphabet-Char (FC-Alpha-Idx + 1)
003830               to FC-CODE-Control-Char.
003840  aa090-Exit.
003850      exit     section.
003860 *
003870  aa095-Write-Std-Code.
003880      write    FC-Std-Code-Record.
003890      if       FC-Code-Status not = "00"
003900               display SY001
003910               go to aa010-Exit.
003920      add      1 to FC-Recs-Out.
003930  aa095-Exit.
003940      exit.
003950 *
