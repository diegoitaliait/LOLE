000100********************************************
000110*                                          *
000120*  Shared Message Table - Fiscal Code      *
000130*     Job Stream (fc000/005/010/020/025)   *
000140********************************************
000150*
000160* Pulled out of the individual programs so
000170* all five share one copy of SY0xx/FC0xx -
000180* the ACAS payroll suite keeps this block
000190* inline in each program instead, but five
000200* near-identical inline copies of the same
000210* wording was judged not worth the drift.
000220*
000230* 10/01/26 fcw - Created, codes lifted from
000240*               fc000's working copy at the
000250*               time it was split out.
000260* 24/01/26 fcw - Added FC003/FC004 for the
000270*               temporary-code validator.
000280* 06/02/26 mtc - Y2K sweep of this copybook -
000290*               no date-bearing fields present,
000300*               nothing to change.
000310*
000320 01  FC-Error-Messages.
000330     03  SY001  pic x(46) value
000340         "SY001 Aborting run - check the log and".
000350     03  SY010  pic x(45) value
000360         "SY010 rerun after the input is corrected".
000370     03  SY014  pic x(43) value
000380         "SY014 Nothing to do - no Person records".
000390     03  FC001  pic x(40) value
000400         "FC001 Place code longer than the field".
000410     03  FC002  pic x(40) value
000420         "FC002 Birth month outside table 01-12".
000430     03  FC003  pic x(40) value
000440         "FC003 Temporary code wrong length".
000450     03  FC004  pic x(40) value
000460         "FC004 Temporary code control digit bad".
000470     03  filler pic x(4).
000480*
000490 01  FC-Error-Code           pic 999   comp.
000500*
